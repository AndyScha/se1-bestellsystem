000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.             ORDBILL1.
000300 AUTHOR.                 A. LINDQUIST.
000400 INSTALLATION.           LINDQUIST DIVISION - ORDER PROCESSING.
000500 DATE-WRITTEN.           11/12/93.
000600 DATE-COMPILED.
000700 SECURITY.               UNCLASSIFIED - INTERNAL BILLING USE ONLY.
000800
000900******************************************************************
001000*   ORDBILL1 - CUSTOMER / ARTICLE / ORDER BILLING RUN            *
001100*                                                               *
001200*   READS THE CUSTOMER, ARTICLE, ORDER HEADER AND ORDER ITEM    *
001300*   MASTERS, VALIDATES EACH RECORD, JOINS ORDER ITEMS TO THEIR  *
001400*   OWNING ORDER AND ARTICLE, COMPUTES THE GROSS VALUE AND THE  *
001500*   VALUE-ADDED TAX INCLUDED IN THAT GROSS FOR EVERY LINE, AND  *
001600*   PRINTS FOUR REPORTS OFF THE ONE RUN:                        *
001700*       1. CUSTOMER LIST                                       *
001800*       2. ARTICLE LIST                                        *
001900*       3. ORDER SUMMARY LIST                                  *
002000*       4. ORDER DETAIL / BILLING TABLE, DESCENDING BY ORDER    *
002100*          VALUE, WITH A GRAND-TOTAL LINE ACROSS ALL ORDERS.    *
002200*                                                               *
002300*   NOTE - THIS RUN DOES NOT MAINTAIN THE MASTERS.  CUSTOMER,   *
002400*   ARTICLE AND ORDER MAINTENANCE (ADDS/CHANGES/CONTACT EDITS)  *
002500*   ARE DONE BY THE ON-LINE SYSTEM; THIS JOB ONLY READS WHAT IS *
002600*   ALREADY ON THE MASTERS AND BILLS AGAINST IT.                *
002700******************************************************************
002800*                     C H A N G E   L O G                       *
002900******************************************************************
003000* 11/12/93  AL  INITIAL VERSION - ORD REQ 93-114.                 AL93114 
003100* 12/03/93  AL  ADDED ARTICLE LIST REPORT PER MGR REQUEST.        AL93129 
003200* 02/18/94  AL  FIXED CONTACT-2 TRUNCATION ON CUSTOMER LIST.      AL94021 
003300* 07/09/94  DW  ADDED REDUCED-TAX MARKER TO DETAIL TABLE.         DW94066 
003400* 01/22/95  AL  CORRECTED VAT ROUNDING - HALF UP ON THE CENT.     AL95009 
003500* 06/14/95  DW  ORDER ITEMS NOW VALIDATED AGAINST ARTICLE MSTR.   DW95044 
003600* 03/11/96  SK  ADDED ORDER SUMMARY REPORT PER BILLING DEPT.      SK96019 
003700* 09/02/96  AL  REJECT ORDERS WITH BAD CUSTOMER OR ARTICLE REF.   AL96071 
003800* 04/07/97  SK  DETAIL TABLE NOW SEQUENCED BY ORDER VALUE DESC.   SK97027 
003900* 11/19/97  AL  EXPANDED ORDER TABLE TO 200 ENTRIES (WAS 100).    AL97088 
004000* 08/05/98  DW  ADDED ERROR COUNTERS TO CLOSING TOTALS.           DW98055 
004100* 01/06/99  SK  Y2K - EXPANDED ALL DATE FIELDS TO 4-DIGIT YEAR.   SK99001 
004200* 01/06/99  SK  Y2K - ORDER CUTOFF DATE NOW HARD CODED 4-DIGIT.   SK99002 
004300* 03/29/99  SK  Y2K - VERIFIED CURRENT-DATE INTRINSIC RETURNS     SK99014 
004400*               A 4-DIGIT YEAR ON THIS COMPILER; NO CHANGE.       SK99014 
004500* 10/14/99  AL  ADDED GRAND-TOTAL VAT LINE - AUDIT REQUEST.       AL99081 
004600* 05/02/00  DW  CORRECTED TAX-CODE DEFAULT ON BLANK ARTICLE.      DW00033 
004700* 02/26/01  AL  ARTICLE UNIT PRICE WIDENED TO 9(9) CENTS.         AL01012 
004800* 08/14/02  SK  ADDED CURRENCY EDIT - REJECT BLANK CURRENCY.      SK02059 
004900* 03/03/04  DW  MINOR - TIGHTENED CONTACT MIN-LENGTH TO 6.        DW04016 
005000* 11/09/06  AL  ORDER TABLE EXPANDED, ITEM TABLE NOW 99/ORDER.    AL06077 
005100* 04/18/07  DW  REVERSED SK02059 - BLANK CURRENCY NOW DEFAULTS    DW07021 
005200*               TO EUR INSTEAD OF BEING REJECTED, PER BILLING.    DW07021 
005300******************************************************************
005400
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700 SPECIAL-NAMES.
005800     C01 IS TOP-OF-FORM.
005900
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200
006300     SELECT CUSTFILE  ASSIGN TO CUSTFILE
006400             ORGANIZATION IS SEQUENTIAL
006500             ACCESS MODE IS SEQUENTIAL
006600             FILE STATUS IS WS-CUSTFILE-STATUS.
006700
006800     SELECT ARTFILE   ASSIGN TO ARTFILE
006900             ORGANIZATION IS SEQUENTIAL
007000             ACCESS MODE IS SEQUENTIAL
007100             FILE STATUS IS WS-ARTFILE-STATUS.
007200
007300     SELECT ORDFILE   ASSIGN TO ORDFILE
007400             ORGANIZATION IS SEQUENTIAL
007500             ACCESS MODE IS SEQUENTIAL
007600             FILE STATUS IS WS-ORDFILE-STATUS.
007700
007800     SELECT ORDITEM   ASSIGN TO ORDITEM
007900             ORGANIZATION IS SEQUENTIAL
008000             ACCESS MODE IS SEQUENTIAL
008100             FILE STATUS IS WS-ORDITEM-STATUS.
008200
008300     SELECT PRTOUT    ASSIGN TO PRTOUT
008400             ORGANIZATION IS SEQUENTIAL
008500             FILE STATUS IS WS-PRTOUT-STATUS.
008600
008700 DATA DIVISION.
008800 FILE SECTION.
008900
009000*CUSTOMER MASTER - LOADED ENTIRE INTO CUSTOMER-TABLE BELOW.
009100 FD  CUSTFILE
009200         LABEL RECORDS ARE STANDARD
009300         RECORD CONTAINS 120 CHARACTERS
009400         DATA RECORD IS CUST-REC-IN.
009500 01  CUST-REC-IN.
009600*    CUST-ID-IN - THE CUSTOMER'S NUMBER.  ZERO MEANS THE
009700*    ON-LINE SCREEN NEVER ASSIGNED ONE - REJECT IT ON LOAD.
009800     05  CUST-ID-IN                PIC 9(06).
009900         88  CUST-ID-IN-UNASSIGNED  VALUE ZERO.
010000*    LAST NAME - REQUIRED.  FIRST NAME MAY BE BLANK (SOME
010100*    COMMERCIAL CUSTOMERS HAVE NO GIVEN NAME AT ALL).
010200     05  CUST-LAST-NAME-IN          PIC X(31).
010300     05  CUST-FIRST-NAME-IN         PIC X(31).
010400*    CONTACT-1 IS REQUIRED (E-MAIL OR PHONE, AT LEAST 6
010500*    CHARACTERS); CONTACT-2 IS AN OPTIONAL SECOND CONTACT.
010600     05  CUST-CONTACT-1-IN          PIC X(26).
010700     05  CUST-CONTACT-2-IN          PIC X(26).
010800*    NOTE - CUST-ID(6)+LAST(31)+FIRST(31)+CONTACT-1(26)+
010900*    CONTACT-2(26) = 120 - RECORD IS FULLY UTILIZED, NO FILLER
011000*    SLACK REMAINS ON THIS ONE.
011100
011200*ARTICLE MASTER - LOADED ENTIRE INTO ARTICLE-TABLE BELOW.
011300 FD  ARTFILE
011400         LABEL RECORDS ARE STANDARD
011500         RECORD CONTAINS 60 CHARACTERS
011600         DATA RECORD IS ART-REC-IN.
011700 01  ART-REC-IN.
011800*    ART-ID-IN - THE CATALOG NUMBER, E.G. 'SKU-458362'.  SET
011900*    ONCE ON THE ON-LINE CATALOG SCREEN, NEVER CHANGED HERE.
012000     05  ART-ID-IN                  PIC X(10).
012100     05  ART-DESCRIPTION-IN         PIC X(27).
012200*    UNIT PRICE IS WHOLE EURO-CENTS, NOT PACKED - THIS FILE
012300*    COMES FROM THE CATALOG SYSTEM'S UNPACKED EXTRACT.
012400     05  ART-UNIT-PRICE-IN          PIC 9(09).
012500     05  ART-CURRENCY-IN            PIC X(03).
012600*    TAX CODE - '0' TAX FREE, '1' REGULAR (19%), '2' REDUCED
012700*    (7%).  BLANK DEFAULTS TO REGULAR - SEE 2110-VALIDATE-
012800*    ARTICLE.
012900     05  ART-TAX-CODE-IN            PIC X(01).
013000         88  ART-TAX-CODE-FREE      VALUE '0'.
013100         88  ART-TAX-CODE-REGULAR   VALUE '1'.
013200         88  ART-TAX-CODE-REDUCED   VALUE '2'.
013300     05  FILLER                     PIC X(10).
013400
013500*ORDER HEADER MASTER - HEADERS ONLY, ITEMS ARE A SEPARATE FILE.
013600 FD  ORDFILE
013700         LABEL RECORDS ARE STANDARD
013800         RECORD CONTAINS 40 CHARACTERS
013900         DATA RECORD IS ORD-REC-IN.
014000 01  ORD-REC-IN.
014100*    ORDER ID - SET ONCE BY THE ORDER-ENTRY SYSTEM, IMMUTABLE
014200*    HERE.  ORD-CUST-ID-IN MUST NAME A CUSTOMER ALREADY ON
014300*    THE MASTER, CHECKED AGAINST CUSTOMER-TABLE ON LOAD.
014400     05  ORD-ID-IN                  PIC X(10).
014500     05  ORD-CUST-ID-IN             PIC 9(06).
014600*    CREATE DATE - YYYYMMDD, MUST FALL BETWEEN 2020-01-01
014700*    AND TODAY PLUS ONE DAY.  ITEM-COUNT IS INFORMATIONAL
014800*    ONLY - THE ACTUAL ITEM ROWS COME OFF ORDITEM.
014900     05  ORD-CREATE-DATE-IN         PIC 9(08).
015000     05  ORD-ITEM-COUNT-IN          PIC 9(02).
015100     05  FILLER                     PIC X(14).
015200
015300*ORDER ITEM DETAIL - GROUPED BY ITM-ORDER-ID ON THE INPUT FILE.
015400 FD  ORDITEM
015500         LABEL RECORDS ARE STANDARD
015600         RECORD CONTAINS 26 CHARACTERS
015700         DATA RECORD IS ITM-REC-IN.
015800 01  ITM-REC-IN.
015900*    ITM-ORDER-ID-IN TIES THE ITEM BACK TO ITS ORDER HEADER;
016000*    ITM-ARTICLE-ID-IN MUST NAME AN ARTICLE ALREADY ON THE
016100*    ARTICLE MASTER.  UNITS MUST BE GREATER THAN ZERO.
016200     05  ITM-ORDER-ID-IN            PIC X(10).
016300     05  ITM-ARTICLE-ID-IN          PIC X(10).
016400     05  ITM-UNITS-IN               PIC 9(04).
016500     05  FILLER                     PIC X(02).
016600
016700*PRINT FILE - ALL FOUR REPORTS SHARE THIS ONE PRINT STREAM.
016800 FD  PRTOUT
016900         LABEL RECORDS ARE OMITTED
017000         RECORD CONTAINS 132 CHARACTERS
017100         LINAGE IS 58 WITH FOOTING AT 54
017200         DATA RECORD IS PRTLINE.
017300 01  PRTLINE                    PIC X(132).
017400
017500 WORKING-STORAGE SECTION.
017600
017700*FILE STATUS AND END-OF-FILE / ERROR SWITCHES.  EACH TWO-BYTE
017800*STATUS FOLLOWS STANDARD COBOL FILE-STATUS CONVENTION - '00'
017900*IS SUCCESSFUL, '10' IS END OF FILE, ANYTHING ELSE IS AN I/O
018000*PROBLEM AND IS LOGGED BY 9010-9040 BELOW BUT DOES NOT ABEND
018100*THE RUN (THE OLD SYSTEM ABENDED HERE - AL95009 SOFTENED IT).
018200 01  WS-FILE-STATUSES.
018300     05  WS-CUSTFILE-STATUS        PIC X(02)  VALUE SPACES.
018400     05  WS-ARTFILE-STATUS         PIC X(02)  VALUE SPACES.
018500     05  WS-ORDFILE-STATUS         PIC X(02)  VALUE SPACES.
018600     05  WS-ORDITEM-STATUS         PIC X(02)  VALUE SPACES.
018700     05  WS-PRTOUT-STATUS          PIC X(02)  VALUE SPACES.
018800     05  FILLER                    PIC X(02)  VALUE SPACES.
018900
019000*END-OF-FILE SWITCHES FOR THE FOUR INPUT MASTERS, AND ONE-SHOT
019100*ERROR SWITCHES SET BY THE 2XXX VALIDATION PARAGRAPHS - TESTED
019200*BY THE CALLING ONE-RECORD PARAGRAPH RIGHT AFTER THE VALIDATE
019300*PERFORM RETURNS, THEN RESET TO 'NO ' AT THE TOP OF THE NEXT
019400*RECORD.  WS-FOUND-SW IS THE SCRATCH SWITCH EVERY SEARCH USES.
019500 01  WS-SWITCHES.
019600     05  WS-MORE-CUST              PIC X(03)  VALUE 'YES'.
019700         88  NO-MORE-CUST           VALUE 'NO '.
019800     05  WS-MORE-ART               PIC X(03)  VALUE 'YES'.
019900         88  NO-MORE-ART            VALUE 'NO '.
020000     05  WS-MORE-ORD               PIC X(03)  VALUE 'YES'.
020100         88  NO-MORE-ORD            VALUE 'NO '.
020200     05  WS-MORE-ITM               PIC X(03)  VALUE 'YES'.
020300         88  NO-MORE-ITM            VALUE 'NO '.
020400     05  WS-CUST-ERR-SW            PIC X(03)  VALUE 'NO '.
020500         88  CUST-IN-ERROR          VALUE 'YES'.
020600     05  WS-ART-ERR-SW             PIC X(03)  VALUE 'NO '.
020700         88  ART-IN-ERROR           VALUE 'YES'.
020800     05  WS-ORD-ERR-SW             PIC X(03)  VALUE 'NO '.
020900         88  ORD-IN-ERROR           VALUE 'YES'.
021000     05  WS-ITM-ERR-SW             PIC X(03)  VALUE 'NO '.
021100         88  ITM-IN-ERROR           VALUE 'YES'.
021200     05  WS-FOUND-SW               PIC X(03)  VALUE 'NO '.
021300         88  WS-ITEM-FOUND          VALUE 'YES'.
021400     05  FILLER                    PIC X(03)  VALUE SPACES.
021500
021600*TABLE SIZES AND OCCUPANCY COUNTS - ALL COMP PER SHOP STANDARD.
021700*THE WS-MAX-XXX CONSTANTS MATCH THE OCCURS CLAUSES BELOW; THEY
021800*ARE NOT USED AS BOUNDS-CHECK LIMITS IN THIS VERSION BUT ARE
021900*KEPT HANDY FOR THE NEXT TIME ONE OF THE TABLES IS RESIZED.
022000 77  WS-MAX-CUST                PIC 9(04) COMP  VALUE 500.
022100 77  WS-MAX-ART                 PIC 9(04) COMP  VALUE 300.
022200 77  WS-MAX-ORD                 PIC 9(04) COMP  VALUE 200.
022300 77  WS-MAX-ITM                 PIC 9(04) COMP  VALUE 99.
022400 77  WS-CUST-COUNT              PIC 9(04) COMP  VALUE ZERO.
022500 77  WS-ART-COUNT               PIC 9(04) COMP  VALUE ZERO.
022600 77  WS-ORD-COUNT               PIC 9(04) COMP  VALUE ZERO.
022700 77  WS-CUST-ERR-CTR            PIC 9(04) COMP  VALUE ZERO.
022800 77  WS-ART-ERR-CTR             PIC 9(04) COMP  VALUE ZERO.
022900 77  WS-ORD-ERR-CTR             PIC 9(04) COMP  VALUE ZERO.
023000 77  WS-ITM-ERR-CTR             PIC 9(04) COMP  VALUE ZERO.
023100 77  WS-CUR-ITM-NDX             PIC 9(04) COMP  VALUE ZERO.
023200 77  WS-SORT-I                  PIC 9(04) COMP  VALUE ZERO.
023300 77  WS-SORT-J                  PIC 9(04) COMP  VALUE ZERO.
023400 77  WS-SORT-BEST               PIC 9(04) COMP  VALUE ZERO.
023500 77  WS-SORT-TEMP               PIC 9(04) COMP  VALUE ZERO.
023600 77  WS-TR-NDX                  PIC 9(01) COMP  VALUE ZERO.
023700 77  WS-PCTR                    PIC 99    COMP  VALUE ZERO.
023800
023900*MONEY WORKING FIELDS - PACKED, PER SHOP CONVENTION FOR MONEY.
024000*LINE-GROSS/LINE-VAT ARE THE CURRENT ITEM'S FIGURES, RESET EACH
024100*TIME 2420-CALC-ONE-ITEM RUNS; NET-OF-VAT IS SCRATCH FOR THE
024200*ROUNDING STEP IN 8000-VAT-OF-GROSS AND IS NEVER READ AFTER.
024300 77  WS-LINE-GROSS              PIC S9(09)     COMP-3  VALUE ZERO.
024400 77  WS-LINE-VAT                PIC S9(09)     COMP-3  VALUE ZERO.
024500 77  WS-NET-OF-VAT              PIC S9(09)     COMP-3  VALUE ZERO.
024600*VAT RATE IS A PERCENT WITH ONE DECIMAL (19.0, 7.0, 0.0) - SET
024700*BY 8000-VAT-OF-GROSS FROM THE RATE TABLE JUST BELOW.
024800 77  WS-VAT-RATE                PIC 9(03)V9    VALUE ZERO.
024900*GRAND-TOTAL ACCUMULATORS - CARRIED ACROSS THE WHOLE RUN AND
025000*PRINTED ONCE BY 3600-GRAND-TOTAL-LINE AFTER THE LAST ORDER.
025100 77  WS-GT-VALUE                PIC S9(11)     COMP-3  VALUE ZERO.
025200 77  WS-GT-VAT                  PIC S9(11)     COMP-3  VALUE ZERO.
025300*SCRATCH COMPARE FIELD FOR THE DESCENDING-VALUE SELECTION SORT
025400*IN 3415-FIND-BEST.
025500 77  WS-COMPARE-BEST            PIC S9(09)     COMP-3  VALUE ZERO.
025600*BUILT BY 8100-FORMAT-CUST-NAME FOR THE ORDER-SUMMARY AND
025700*DETAIL-TABLE REPORTS - 'FIRST LAST', TRAILING SPACE PADDED.
025800 01  WS-FORMATTED-NAME           PIC X(31)  VALUE SPACES.
025900
026000*TODAY'S DATE, DECOMPOSED FOR THE PAGE HEADING AND FOR THE ORDER
026100*DATE-RANGE EDIT (VALID ORDERS RUN 2020-01-01 THRU TODAY PLUS 1).
026200 01  WS-TODAY-DATE               PIC 9(08)  VALUE ZERO.
026300 01  WS-TODAY-DATE-GRP REDEFINES WS-TODAY-DATE.
026400     05  WS-TODAY-YYYY              PIC 9(04).
026500     05  WS-TODAY-MM                PIC 9(02).
026600     05  WS-TODAY-DD                PIC 9(02).
026700 77  WS-TODAY-PLUS-1             PIC 9(08)  VALUE ZERO.
026800 77  WS-ORDER-CUTOFF-LOW         PIC 9(08)  VALUE 20200101.
026900
027000*VAT RATE TABLE - HARD-CODED PER GERMAN VAT SCHEDULE, LOADED AS
027100*FILLER/VALUE PAIRS AND RE-VIEWED AS AN OCCURS TABLE, SAME AS
027200*THE SHOP'S OTHER HARD-CODED PRICE TABLES.
027300 01  WS-VAT-RATE-VALUES.
027400     05  FILLER   PIC X(01)   VALUE '0'.
027500     05  FILLER   PIC 9(03)V9 VALUE 0000.0.
027600     05  FILLER   PIC X(01)   VALUE '1'.
027700     05  FILLER   PIC 9(03)V9 VALUE 0019.0.
027800     05  FILLER   PIC X(01)   VALUE '2'.
027900     05  FILLER   PIC 9(03)V9 VALUE 0007.0.
028000 01  WS-VAT-RATE-TABLE REDEFINES WS-VAT-RATE-VALUES.
028100     05  TR-ENTRY OCCURS 3 TIMES INDEXED BY TR-NDX.
028200         10  TR-TAX-CODE             PIC X(01).
028300         10  TR-RATE                 PIC 9(03)V9.
028400
028500*CUSTOMER TABLE - LOADED FROM CUSTFILE, SEARCHED BY ORDER LOAD.
028600*(MIRRORS CUST-REC-IN BYTE FOR BYTE - NO SLACK TO FILLER HERE,
028700*SAME AS THE MASTER RECORD ITSELF.)
028800 01  CUSTOMER-TABLE.
028900*    ASCENDING KEY IS CT-CUST-ID SO 2011-CUST-DUP-CHECK AND
029000*    2205-VALIDATE-ORDER-CUST CAN USE SEARCH ALL (BINARY SEARCH)
029100*    INSTEAD OF A PLAIN SERIAL SEARCH.
029200     05  CT-ENTRY OCCURS 500 TIMES
029300         ASCENDING KEY IS CT-CUST-ID
029400         INDEXED BY CT-NDX.
029500*        CUST-ID CARRIED OVER FROM THE MASTER RECORD UNCHANGED.
029600         10  CT-CUST-ID               PIC 9(06).
029700*        LAST/FIRST NAME, ALSO CARRIED OVER UNCHANGED.
029800         10  CT-LAST-NAME             PIC X(31).
029900         10  CT-FIRST-NAME            PIC X(31).
030000*        BOTH CONTACT FIELDS, JOINED AT PRINT TIME BY
030100*        3110-ONE-CUST-LINE, NOT HERE ON LOAD.
030200         10  CT-CONTACT-1             PIC X(26).
030300         10  CT-CONTACT-2             PIC X(26).
030400
030500*ARTICLE TABLE - LOADED FROM ARTFILE, SEARCHED BY ITEM LOAD.
030600*ASCENDING KEY IS AT-ART-ID, SAME REASON AS CUSTOMER-TABLE ABOVE.
030700 01  ARTICLE-TABLE.
030800     05  AT-ENTRY OCCURS 300 TIMES
030900         ASCENDING KEY IS AT-ART-ID
031000         INDEXED BY AT-NDX.
031100         10  AT-ART-ID                PIC X(10).
031200         10  AT-DESCRIPTION           PIC X(27).
031300*        WHOLE EURO-CENTS, CARRIED OVER FROM THE MASTER RECORD.
031400         10  AT-UNIT-PRICE            PIC 9(09).
031500         10  AT-CURRENCY              PIC X(03).
031600*        88-LEVELS BELOW DRIVE BOTH THE RATE LOOKUP IN
031700*        8000-VAT-OF-GROSS AND THE PRINTABLE LABEL IN
031800*        3210-ONE-ART-LINE.
031900         10  AT-TAX-CODE              PIC X(01).
032000             88  AT-TAX-FREE            VALUE '0'.
032100             88  AT-TAX-REGULAR         VALUE '1'.
032200             88  AT-TAX-REDUCED         VALUE '2'.
032300         10  FILLER                    PIC X(10).
032400
032500*ORDER TABLE - ONE ENTRY PER ORDER HEADER, ITEMS NESTED BENEATH.
032600*OT-CREATE-DATE-R IS A REDEFINES USED TO PICK THE YEAR OFF THE
032700*PACKED YYYYMMDD DATE FOR THE CUTOFF-DATE EDIT.
032800 01  ORDER-TABLE.
032900*    NO ASCENDING KEY - ORDFILE HAS NO GUARANTEED SEQUENCE, SO
033000*    LOOKUPS AGAINST OT-ORDER-ID USE A PLAIN SERIAL SEARCH.
033100     05  OT-ENTRY OCCURS 200 TIMES INDEXED BY OT-NDX.
033200         10  OT-ORDER-ID               PIC X(10).
033300         10  OT-CUST-ID                PIC 9(06).
033400         10  OT-CREATE-DATE            PIC 9(08).
033500         10  OT-CREATE-DATE-R REDEFINES OT-CREATE-DATE.
033600             15  OT-CREATE-YYYY          PIC 9(04).
033700             15  OT-CREATE-MM            PIC 9(02).
033800             15  OT-CREATE-DD            PIC 9(02).
033900         10  OT-ITEM-COUNT             PIC 9(02).
034000*        CACHED CUSTOMER-TABLE SUBSCRIPT - SET ONCE BY 2215-
034100*        STORE-ORDER SO EVERY LATER REFERENCE TO THIS ORDER'S
034200*        CUSTOMER IS A SET, NOT ANOTHER SEARCH ALL.
034300         10  OT-CUST-NDX               PIC 9(04) COMP.
034400         10  OT-VALID-SW               PIC X(03).
034500             88  OT-ORDER-VALID          VALUE 'YES'.
034600             88  OT-ORDER-REJECTED       VALUE 'NO '.
034700*        RUNNING VALUE/VAT FOR THIS ORDER - BUILT UP BY 2410-
034800*        CALC-ONE-ORDER, PRINTED BY 3500-ORDER-DETAIL.
034900         10  OT-ORDER-VALUE            PIC S9(09)     COMP-3.
035000         10  OT-ORDER-VAT              PIC S9(09)     COMP-3.
035100*        NUMBER OF ITEM ROWS ACTUALLY LOADED FOR THIS ORDER -
035200*        MAY BE LESS THAN OT-ITEM-COUNT IF AN ITEM WAS REJECTED.
035300         10  OT-LOAD-NDX               PIC 9(02) COMP.
035400         10  OT-ITEM-TAB OCCURS 99 TIMES INDEXED BY OT-ITM-NDX.
035500             15  OT-ITM-ART-ID           PIC X(10).
035600*            CACHED ARTICLE-TABLE SUBSCRIPT, SAME IDEA AS
035700*            OT-CUST-NDX ABOVE.
035800             15  OT-ITM-ART-NDX          PIC 9(04) COMP.
035900             15  OT-ITM-UNITS            PIC 9(04).
036000*            PER-LINE GROSS/VAT, COMPUTED BY 2420-CALC-ONE-ITEM.
036100             15  OT-ITM-GROSS            PIC S9(09)     COMP-3.
036200             15  OT-ITM-VAT              PIC S9(09)     COMP-3.
036300             15  FILLER                   PIC X(02).
036400         10  FILLER                     PIC X(02).
036500
036600*SORT-INDEX ARRAY - HOLDS ORDER-TABLE SUBSCRIPTS, RE-ARRANGED BY
036700*A SELECTION SORT INTO DESCENDING ORDER-VALUE SEQUENCE FOR THE
036800*DETAIL BILLING TABLE.  THE ORDER-TABLE ITSELF IS NEVER MOVED.
036900 01  OT-SORT-NDX-TAB.
037000     05  OT-SORT-NDX             PIC 9(04) COMP
037100         OCCURS 200 TIMES.
037200     05  FILLER                    PIC X(01)  VALUE SPACE.
037300
037400*REPORT PRINT-LINE LAYOUTS - ONE 01 PER HEADING/DETAIL LINE.
037500*ALL FOUR REPORTS SHARE PRTOUT, SO EVERY LAYOUT HERE IS MOVED
037600*TO PRTLINE (VIA WRITE ... FROM) ONE AT A TIME - NONE OF THESE
037700*01-LEVELS ARE EVER ACTIVE AT THE SAME TIME.
037800 01  WS-TITLE-LINE.
037900*RUN TITLE - PRINTED ONCE AT THE TOP OF EACH REPORT'S FIRST
038000*PAGE BY THE 99XX HEADING PARAGRAPHS.
038100     05  FILLER                     PIC X(40)  VALUE SPACES.
038200     05  FILLER                     PIC X(40)
038300         VALUE 'LINDQUIST DIVISION - ORDER BILLING RUN'.
038400     05  FILLER                     PIC X(52)  VALUE SPACES.
038500
038600*PAGE-NUMBER LINE - WS-PCTR IS INCREMENTED EACH TIME A HEADING
038700*PARAGRAPH FIRES (NEW PAGE OR NEW REPORT).
038800 01  WS-PAGE-LINE.
038900     05  FILLER                     PIC X(10)  VALUE 'PAGE '.
039000     05  WS-PAGE-LINE-NBR            PIC ZZZ9.
039100     05  FILLER                     PIC X(118) VALUE SPACES.
039200
039300*REPORT 1 OF 4 - CUSTOMER LIST.  NO TOTALS, ONE LINE PER
039400*CUSTOMER, AS BILLING REQUESTED - NO SUBTOTALS ON THIS ONE.
039500 01  WS-CUST-HEAD-1.
039600     05  FILLER                     PIC X(30)  VALUE SPACES.
039700     05  FILLER                     PIC X(20)
039800         VALUE 'CUSTOMER LIST'.
039900     05  FILLER                     PIC X(82)  VALUE SPACES.
040000
040100*COLUMN HEADINGS - ID(6)/NAME(31)/CONTACTS(44), MATCHING THE
040200*DETAIL LINE FIELD WIDTHS BELOW.
040300 01  WS-CUST-HEAD-2.
040400     05  FILLER                     PIC X(01)  VALUE '|'.
040500     05  FILLER                     PIC X(06)  VALUE ' ID   '.
040600     05  FILLER                     PIC X(01)  VALUE '|'.
040700     05  FILLER                     PIC X(31)  VALUE ' NAME'.
040800     05  FILLER                     PIC X(01)  VALUE '|'.
040900     05  FILLER                     PIC X(44)  VALUE ' CONTACTS'.
041000     05  FILLER                     PIC X(01)  VALUE '|'.
041100     05  FILLER                     PIC X(47)  VALUE SPACES.
041200
041300*CD-ID IS RIGHT-JUSTIFIED (ZERO-SUPPRESSED) PER BILLING'S
041400*COLUMN LAYOUT REQUEST - WIDTH 6; CD-CONTACTS ARRIVES ALREADY
041500*JOINED WITH ', ' BY 3110-ONE-CUST-LINE BEFORE THE MOVE.
041600 01  WS-CUST-DETAIL.
041700     05  FILLER                     PIC X(01)  VALUE '|'.
041800     05  CD-ID                      PIC ZZZZZ9.
041900     05  FILLER                     PIC X(01)  VALUE '|'.
042000     05  CD-NAME                    PIC X(31).
042100     05  FILLER                     PIC X(01)  VALUE '|'.
042200     05  CD-CONTACTS                PIC X(44).
042300     05  FILLER                     PIC X(01)  VALUE '|'.
042400     05  FILLER                     PIC X(47)  VALUE SPACES.
042500
042600*REPORT 2 OF 4 - ARTICLE LIST.  NO TOTALS.
042700 01  WS-ART-HEAD-1.
042800     05  FILLER                     PIC X(30)  VALUE SPACES.
042900     05  FILLER                     PIC X(20)
043000         VALUE 'ARTICLE LIST'.
043100     05  FILLER                     PIC X(82)  VALUE SPACES.
043200
043300*COLUMN HEADINGS - ID(10)/DESCRIPTION(27)/PRICE(6)/VAT LABEL.
043400 01  WS-ART-HEAD-2.
043500     05  FILLER                     PIC X(01)  VALUE '|'.
043600     05  FILLER                     PIC X(10)  VALUE ' ID'.
043700     05  FILLER                     PIC X(01)  VALUE '|'.
043800     05  FILLER                     PIC X(27)
043900         VALUE ' DESCRIPTION'.
044000     05  FILLER                     PIC X(01)  VALUE '|'.
044100     05  FILLER                     PIC X(10)  VALUE '  PRICE'.
044200     05  FILLER                     PIC X(01)  VALUE '|'.
044300     05  FILLER                     PIC X(08)  VALUE ' VAT'.
044400     05  FILLER                     PIC X(74)  VALUE SPACES.
044500
044600*AD-PRICE IS RIGHT-JUSTIFIED WHOLE CENTS AS BILLING WANTS IT
044700*ON THIS REPORT ONLY - CENTS, NOT EUROS.
044800 01  WS-ART-DETAIL.
044900     05  FILLER                     PIC X(01)  VALUE '|'.
045000     05  AD-ID                      PIC X(10).
045100     05  FILLER                     PIC X(01)  VALUE '|'.
045200     05  AD-DESCRIPTION             PIC X(27).
045300     05  FILLER                     PIC X(01)  VALUE '|'.
045400     05  AD-PRICE                   PIC ZZZZZ9.
045500     05  FILLER                     PIC X(01)  VALUE ' '.
045600     05  FILLER                     PIC X(03)  VALUE 'EUR'.
045700     05  FILLER                     PIC X(01)  VALUE '|'.
045800     05  AD-VAT-LABEL               PIC X(08).
045900     05  FILLER                     PIC X(01)  VALUE '|'.
046000     05  FILLER                     PIC X(64)  VALUE SPACES.
046100
046200*REPORT 3 OF 4 - ORDER SUMMARY LIST.  ONE LINE PER ORDER, NO
046300*TOTALS - THE ORDER DETAIL/BILLING TABLE (REPORT 4) CARRIES
046400*THE MONEY FIGURES.
046500 01  WS-ORD-HEAD-1.
046600     05  FILLER                     PIC X(30)  VALUE SPACES.
046700     05  FILLER                     PIC X(20)
046800         VALUE 'ORDER SUMMARY LIST'.
046900     05  FILLER                     PIC X(82)  VALUE SPACES.
047000
047100*COLUMN HEADINGS - ORDER ID(10)/CUSTOMER NAME(27)/ITEM COUNT/
047200*CREATION DATE.
047300 01  WS-ORD-HEAD-2.
047400     05  FILLER                     PIC X(01)  VALUE '|'.
047500     05  FILLER                     PIC X(10)  VALUE ' ORDER ID'.
047600     05  FILLER                     PIC X(01)  VALUE '|'.
047700     05  FILLER                     PIC X(27)
047800         VALUE ' CUSTOMER NAME'.
047900     05  FILLER                     PIC X(01)  VALUE '|'.
048000     05  FILLER                     PIC X(10)  VALUE ' ITEMS'.
048100     05  FILLER                     PIC X(01)  VALUE '|'.
048200     05  FILLER                     PIC X(19)  VALUE ' CREATED'.
048300     05  FILLER                     PIC X(63)  VALUE SPACES.
048400
048500*OD-CUST-NAME COMES FROM 8100-FORMAT-CUST-NAME, THE SAME
048600*ROUTINE THE DETAIL TABLE USES, SO BOTH REPORTS SHOW THE
048700*CUSTOMER THE SAME WAY.
048800 01  WS-ORD-DETAIL.
048900     05  FILLER                     PIC X(01)  VALUE '|'.
049000     05  OD-ORDER-ID                PIC X(10).
049100     05  FILLER                     PIC X(01)  VALUE '|'.
049200     05  OD-CUST-NAME                PIC X(27).
049300     05  FILLER                     PIC X(01)  VALUE '|'.
049400     05  OD-ITEM-COUNT               PIC Z9.
049500     05  FILLER                     PIC X(08)  VALUE ' ITEMS'.
049600     05  FILLER                     PIC X(01)  VALUE '|'.
049700     05  FILLER                     PIC X(09)  VALUE ' CREATED:'.
049800     05  OD-CREATE-DATE              PIC 9(08).
049900     05  FILLER                     PIC X(01)  VALUE '|'.
050000     05  FILLER                     PIC X(55)  VALUE SPACES.
050100
050200*REPORT 4 OF 4 - ORDER DETAIL / BILLING TABLE.  THIS IS THE
050300*HEAVY ONE - ONE NAME ROW AND N ITEM ROWS PER ORDER, ORDERS
050400*SEQUENCED DESCENDING BY ORDER VALUE, PLUS A GRAND-TOTAL ROW
050500*AT THE END.  SEE 3500-ORDER-DETAIL AND 3600-GRAND-TOTAL-LINE.
050600 01  WS-DTL-HEAD-1.
050700     05  FILLER                     PIC X(30)  VALUE SPACES.
050800     05  FILLER                     PIC X(30)
050900         VALUE 'ORDER DETAIL / BILLING TABLE'.
051000     05  FILLER                     PIC X(72)  VALUE SPACES.
051100
051200*GERMAN COLUMN NAMES KEPT AS-IS OFF THE BILLING DEPT'S OWN
051300*FORM - BESTELL-ID, BESTELLUNGEN (ORDERS), MWST (VAT),
051400*PREIS/GESAMT (PRICE/TOTAL).
051500 01  WS-DTL-HEAD-2.
051600     05  FILLER                     PIC X(01)  VALUE '|'.
051700     05  FILLER                     PIC X(10)  VALUE 'BESTELL-ID'.
051800     05  FILLER                     PIC X(01)  VALUE '|'.
051900     05  FILLER                     PIC X(45)
052000         VALUE 'BESTELLUNGEN'.
052100     05  FILLER                     PIC X(10)  VALUE 'MWST'.
052200     05  FILLER                     PIC X(10)  VALUE 'PREIS'.
052300     05  FILLER                     PIC X(01)  VALUE '|'.
052400     05  FILLER                     PIC X(10)  VALUE ' MWST'.
052500     05  FILLER                     PIC X(10)  VALUE ' GESAMT'.
052600     05  FILLER                     PIC X(01)  VALUE '|'.
052700     05  FILLER                     PIC X(23)  VALUE SPACES.
052800
052900*ONE NAME ROW PER ORDER - "<FIRST NAME>'S BESTELLUNG:" BUILT BY
053000*3510-ONE-ORDER-BLOCK, PRINTED ONCE BEFORE THAT ORDER'S ITEMS.
053100 01  WS-DTL-NAME-LINE.
053200     05  FILLER                     PIC X(01)  VALUE '|'.
053300     05  DN-ORDER-ID                 PIC X(10).
053400     05  FILLER                     PIC X(01)  VALUE '|'.
053500     05  DN-NAME-TEXT                PIC X(50).
053600     05  FILLER                     PIC X(70)  VALUE SPACES.
053700
053800*ONE ROW PER ORDER ITEM.  DI-ORDER-VAT/DI-ORDER-VALUE ARE ONLY
053900*MOVED ON THE LAST ITEM ROW OF THE ORDER (SEE 3520-ONE-ITEM-
054000*LINE) - MOVE SPACES CLEARS THEM ON EVERY OTHER ROW.  DI-
054100*REDUCED-MARK CARRIES THE '*' FOR A 7% (REDUCED VAT) ARTICLE.
054200 01  WS-DTL-ITEM-LINE.
054300     05  FILLER                     PIC X(01)  VALUE '|'.
054400     05  FILLER                     PIC X(10)  VALUE SPACES.
054500     05  FILLER                     PIC X(01)  VALUE '|'.
054600     05  DI-UNITS                    PIC ZZZ9.
054700     05  FILLER                     PIC X(01)  VALUE 'X'.
054800     05  DI-DESCRIPTION              PIC X(27).
054900     05  DI-LINE-VAT                 PIC ZZZ,ZZ9.99.
055000     05  DI-REDUCED-MARK             PIC X(01).
055100     05  DI-LINE-GROSS                PIC Z,ZZZ,ZZ9.99.
055200     05  FILLER                     PIC X(01)  VALUE '|'.
055300     05  DI-ORDER-VAT                 PIC Z,ZZZ,ZZ9.99.
055400     05  DI-ORDER-VALUE               PIC ZZ,ZZZ,ZZ9.99.
055500     05  FILLER                     PIC X(01)  VALUE '|'.
055600     05  FILLER                     PIC X(08)  VALUE SPACES.
055700
055800*CONTROL-BREAK SEPARATOR - PRINTED BETWEEN ONE ORDER'S ITEM ROWS
055900*AND THE NEXT ORDER'S NAME ROW.
056000 01  WS-DTL-SEP-LINE.
056100     05  FILLER                     PIC X(132) VALUE ALL '-'.
056200
056300*PRINTED ONCE, AFTER THE LAST ORDER, WITH THE RUN'S TOTAL VAT
056400*AND TOTAL VALUE ACROSS EVERY VALID ORDER.
056500 01  WS-GRAND-TOTAL-LINE.
056600     05  FILLER                     PIC X(01)  VALUE '|'.
056700     05  FILLER                     PIC X(20)  VALUE 'GESAMT:'.
056800     05  FILLER                     PIC X(70)  VALUE SPACES.
056900     05  FILLER                     PIC X(01)  VALUE '|'.
057000     05  GT-VAT-OUT                  PIC Z,ZZZ,ZZ9.99.
057100     05  GT-VALUE-OUT                PIC ZZ,ZZZ,ZZ9.99.
057200     05  FILLER                     PIC X(01)  VALUE '|'.
057300     05  FILLER                     PIC X(08)  VALUE SPACES.
057400
057500 PROCEDURE DIVISION.
057600
057700******************************************************************
057800*   MAIN LINE - ONE PASS: LOAD MASTERS, CALCULATE, PRINT.       *
057900******************************************************************
058000 0000-ORDBILL1-MAIN.
058100*PLAIN PERFORM - FALLS THROUGH ON ITS OWN, NO THRU RANGE NEEDED.
058200     PERFORM 1000-INIT.
058300*THRU-RANGE PERFORM, SAME STYLE AS THE OTHER VALIDATION CALLS.
058400     PERFORM 2000-LOAD-CUSTOMERS THRU 2000-EXIT.
058500     PERFORM 2100-LOAD-ARTICLES  THRU 2100-EXIT.
058600     PERFORM 2200-LOAD-ORDERS    THRU 2200-EXIT.
058700     PERFORM 2300-LOAD-ORDER-ITEMS THRU 2300-EXIT.
058800     PERFORM 2400-CALCULATE-ORDERS THRU 2400-EXIT.
058900     PERFORM 3100-CUSTOMER-LIST  THRU 3100-EXIT.
059000     PERFORM 3200-ARTICLE-LIST   THRU 3200-EXIT.
059100     PERFORM 3300-ORDER-SUMMARY  THRU 3300-EXIT.
059200     PERFORM 3400-SORT-ORDERS-DESC THRU 3400-EXIT.
059300     PERFORM 3500-ORDER-DETAIL   THRU 3500-EXIT.
059400     PERFORM 3600-GRAND-TOTAL-LINE.
059500     PERFORM 4000-CLOSING.
059600     STOP RUN.
059700
059800*1000-INIT OPENS THE FOUR MASTERS AND THE REPORT FILE, GETS
059900*TODAY'S DATE FOR THE PAGE HEADINGS AND THE ORDER-DATE EDIT.
060000 1000-INIT.
060100*    ALL FOUR MASTERS/TRANSACTION FILES OPEN INPUT TOGETHER -
060200*    ORDBILL1 IS A ONE-PASS PROGRAM, NOT A MULTI-STEP JOB, SO
060300*    THERE IS NO POINT STAGGERING THE OPENS.
060400     OPEN INPUT  CUSTFILE ARTFILE ORDFILE ORDITEM.
060500     OPEN OUTPUT PRTOUT.
060600     ACCEPT WS-TODAY-DATE FROM DATE YYYYMMDD.
060700*    NOTE - PLUS-1 IS A PLAIN ADD; MONTH-END ROLLOVER IS RARE
060800*    ENOUGH IN THE ORDER FILE THAT BILLING ACCEPTED THIS AS
060900*    GOOD ENOUGH (SEE AL95009).
061000     COMPUTE WS-TODAY-PLUS-1 = WS-TODAY-DATE + 1.
061100*PRIMES THE FIELD BEFORE THIS PARAGRAPH BUILDS IT UP.
061200     MOVE ZERO TO WS-CUST-COUNT WS-ART-COUNT WS-ORD-COUNT.
061300     MOVE ZERO TO WS-CUST-ERR-CTR WS-ART-ERR-CTR.
061400     MOVE ZERO TO WS-ORD-ERR-CTR WS-ITM-ERR-CTR.
061500     MOVE ZERO TO WS-GT-VALUE WS-GT-VAT.
061600     MOVE ZERO TO WS-PCTR.
061700
061800******************************************************************
061900*   2000 SERIES - MASTER LOAD, CUSTFILE.                        *
062000******************************************************************
062100 2000-LOAD-CUSTOMERS.
062200*PLAIN PERFORM - FALLS THROUGH ON ITS OWN, NO THRU RANGE NEEDED.
062300     PERFORM 9010-READ-CUSTFILE.
062400     PERFORM 2005-ONE-CUSTOMER UNTIL NO-MORE-CUST.
062500 2000-EXIT.
062600     EXIT.
062700
062800*ONE PASS OF THE CUSTFILE LOOP - VALIDATE, THEN FILE OR COUNT
062900*AS A REJECT.  THE NEXT RECORD IS READ ON THE WAY OUT SO THE
063000*UNTIL TEST IN 2000-LOAD-CUSTOMERS SEES THE NEW EOF STATE.
063100 2005-ONE-CUSTOMER.
063200     MOVE 'NO ' TO WS-CUST-ERR-SW.
063300*THRU-RANGE PERFORM, SAME STYLE AS THE OTHER VALIDATION CALLS.
063400     PERFORM 2010-VALIDATE-CUSTOMER THRU 2010-EXIT.
063500     IF NOT CUST-IN-ERROR
063600*PLAIN PERFORM - FALLS THROUGH ON ITS OWN, NO THRU RANGE NEEDED.
063700         PERFORM 2015-STORE-CUSTOMER
063800     ELSE
063900*RUNNING COUNTER BUMP.
064000         ADD 1 TO WS-CUST-ERR-CTR
064100     END-IF.
064200     PERFORM 9010-READ-CUSTFILE.
064300
064400*CUST-ID MUST BE PRESENT AND NUMERIC; NAME-SPLITTING IS DONE BY
064500*THE ON-LINE ENTRY SCREEN BEFORE THE MASTER IS EVER WRITTEN, SO
064600*LAST/FIRST ARE ALREADY SEPARATE FIELDS BY THE TIME WE SEE THEM.
064700 2010-VALIDATE-CUSTOMER.
064800*    CUST-ID-IN-UNASSIGNED IS THE 88-LEVEL FOR ZEROS/SPACES -
064900*    SEE THE CUST-REC-IN COPYBOOK ENTRY FOR THE CONDITION NAME.
065000     IF CUST-ID-IN-UNASSIGNED OR CUST-ID-IN NOT NUMERIC
065100         MOVE 'YES' TO WS-CUST-ERR-SW
065200         GO TO 2010-EXIT
065300     END-IF.
065400*    LAST NAME IS REQUIRED; FIRST NAME IS NOT (SOME CUSTOMERS
065500*    ARE BILLED AS A COMPANY NAME IN THE LAST-NAME FIELD ONLY).
065600     IF CUST-LAST-NAME-IN = SPACES
065700         MOVE 'YES' TO WS-CUST-ERR-SW
065800         GO TO 2010-EXIT
065900     END-IF.
066000*PLAIN PERFORM - FALLS THROUGH ON ITS OWN, NO THRU RANGE NEEDED.
066100     PERFORM 2011-CUST-DUP-CHECK.
066200     IF CUST-IN-ERROR
066300         GO TO 2010-EXIT
066400     END-IF.
066500     PERFORM 2012-VALIDATE-CONTACTS.
066600 2010-EXIT.
066700     EXIT.
066800
066900*ONCE A CUSTOMER ID IS ON THE TABLE IT IS IMMUTABLE - A REPEAT
067000*APPEARANCE OF THE SAME ID ON CUSTFILE IS REJECTED, NOT RELOADED.
067100 2011-CUST-DUP-CHECK.
067200     IF WS-CUST-COUNT > ZERO
067300*POSITIONS THE INDEX FOR THE SEARCH OR SUBSCRIPT BELOW.
067400         SET CT-NDX TO 1
067500         SEARCH ALL CT-ENTRY
067600             AT END NEXT SENTENCE
067700             WHEN CT-CUST-ID (CT-NDX) = CUST-ID-IN
067800                 MOVE 'YES' TO WS-CUST-ERR-SW
067900         END-SEARCH
068000     END-IF.
068100
068200*CONTACT-1 MUST CARRY AT LEAST 6 CHARACTERS.  CONTACTS ARE LEFT
068300*JUSTIFIED ON THE MASTER, SO A SHORT CONTACT LEAVES BYTE 6 BLANK.
068400*CLEAN-UP (STRIPPING PUNCTUATION, DE-DUPING) IS DONE BY THE
068500*ON-LINE CONTACT-MAINTENANCE SCREEN, NOT RE-CHECKED HERE.
068600 2012-VALIDATE-CONTACTS.
068700     IF CUST-CONTACT-1-IN (6:1) = SPACE
068800         MOVE 'YES' TO WS-CUST-ERR-SW
068900     END-IF.
069000
069100*MOVES THE VALIDATED CUSTOMER INTO THE NEXT SLOT OF CUST-TABLE.
069200*CT-NDX WAS ALREADY POINTED AT THE NEW SLOT BY THE SET ABOVE,
069300*SO EVERY OTHER PARAGRAPH THAT NEEDS THIS CUSTOMER RIGHT AWAY
069400*(2011, 2012) CAN SUBSCRIPT ON IT WITHOUT A SEPARATE LOOKUP.
069500 2015-STORE-CUSTOMER.
069600*RUNNING COUNTER BUMP.
069700     ADD 1 TO WS-CUST-COUNT.
069800*POSITIONS THE INDEX FOR THE SEARCH OR SUBSCRIPT BELOW.
069900     SET CT-NDX TO WS-CUST-COUNT.
070000     MOVE CUST-ID-IN         TO CT-CUST-ID (CT-NDX).
070100     MOVE CUST-LAST-NAME-IN  TO CT-LAST-NAME (CT-NDX).
070200     MOVE CUST-FIRST-NAME-IN TO CT-FIRST-NAME (CT-NDX).
070300     MOVE CUST-CONTACT-1-IN  TO CT-CONTACT-1 (CT-NDX).
070400     MOVE CUST-CONTACT-2-IN  TO CT-CONTACT-2 (CT-NDX).
070500
070600******************************************************************
070700*   2100 SERIES - MASTER LOAD, ARTFILE.                         *
070800******************************************************************
070900 2100-LOAD-ARTICLES.
071000*PLAIN PERFORM - FALLS THROUGH ON ITS OWN, NO THRU RANGE NEEDED.
071100     PERFORM 9020-READ-ARTFILE.
071200     PERFORM 2105-ONE-ARTICLE UNTIL NO-MORE-ART.
071300 2100-EXIT.
071400     EXIT.
071500
071600*ONE PASS OF THE ARTFILE LOOP - SAME SHAPE AS 2005-ONE-CUSTOMER
071700*ABOVE.  ART-TABLE IS BUILT IN ARTFILE ARRIVAL ORDER; NOTHING
071800*DOWNSTREAM CARES WHAT THAT ORDER IS SINCE ALL LOOKUPS AGAINST
071900*IT GO THROUGH A SEARCH ALL ON THE ARTICLE ID.
072000 2105-ONE-ARTICLE.
072100     MOVE 'NO ' TO WS-ART-ERR-SW.
072200*THRU-RANGE PERFORM, SAME STYLE AS THE OTHER VALIDATION CALLS.
072300     PERFORM 2110-VALIDATE-ARTICLE THRU 2110-EXIT.
072400     IF NOT ART-IN-ERROR
072500*PLAIN PERFORM - FALLS THROUGH ON ITS OWN, NO THRU RANGE NEEDED.
072600         PERFORM 2115-STORE-ARTICLE
072700     ELSE
072800*RUNNING COUNTER BUMP.
072900         ADD 1 TO WS-ART-ERR-CTR
073000     END-IF.
073100     PERFORM 9020-READ-ARTFILE.
073200
073300*DW07021 - BLANK CURRENCY NO LONGER REJECTS THE ARTICLE; IT
073400*DEFAULTS TO EUR THE SAME WAY A BLANK TAX CODE DEFAULTS TO
073500*REGULAR VAT FOUR LINES DOWN.  (SK02059 HAD THIS AS A REJECT -
073600*BILLING ASKED FOR THE DEFAULT INSTEAD; SEE THE CHANGE LOG.)
073700 2110-VALIDATE-ARTICLE.                                           DW07021 
073800*BLANK-FIELD EDIT.
073900     IF ART-ID-IN = SPACES
074000         MOVE 'YES' TO WS-ART-ERR-SW
074100         GO TO 2110-EXIT
074200     END-IF.
074300*SET-ONCE CHECK - REJECT A REPEAT ID RATHER THAN RELOAD IT.
074400     PERFORM 2111-ART-DUP-CHECK.
074500     IF ART-IN-ERROR
074600         GO TO 2110-EXIT
074700     END-IF.
074800*    DESCRIPTION AND UNIT PRICE ARE BOTH REQUIRED - A ZERO PRICE
074900*    IS TREATED AS A DATA-ENTRY MISS, NOT A GENUINE GIVEAWAY
075000*    ARTICLE (BILLING HAS NO ZERO-PRICE ARTICLES IN THE CATALOG).
075100     IF ART-DESCRIPTION-IN = SPACES
075200         MOVE 'YES' TO WS-ART-ERR-SW
075300         GO TO 2110-EXIT
075400     END-IF.
075500*ZERO-VALUE EDIT.
075600     IF ART-UNIT-PRICE-IN = ZERO
075700         MOVE 'YES' TO WS-ART-ERR-SW
075800         GO TO 2110-EXIT
075900     END-IF.
076000     IF ART-CURRENCY-IN = SPACES
076100         MOVE 'EUR' TO ART-CURRENCY-IN                            DW07021 
076200     END-IF.
076300     IF ART-TAX-CODE-IN = SPACES
076400         MOVE '1' TO ART-TAX-CODE-IN
076500     END-IF.
076600 2110-EXIT.
076700     EXIT.
076800
076900*ONCE AN ARTICLE ID IS ON THE TABLE IT IS IMMUTABLE - A REPEAT
077000*APPEARANCE OF THE SAME ID ON ARTFILE IS REJECTED, NOT RELOADED.
077100 2111-ART-DUP-CHECK.
077200     IF WS-ART-COUNT > ZERO
077300*POSITIONS THE INDEX FOR THE SEARCH OR SUBSCRIPT BELOW.
077400         SET AT-NDX TO 1
077500         SEARCH ALL AT-ENTRY
077600             AT END NEXT SENTENCE
077700             WHEN AT-ART-ID (AT-NDX) = ART-ID-IN
077800                 MOVE 'YES' TO WS-ART-ERR-SW
077900         END-SEARCH
078000     END-IF.
078100
078200*FILES THE ARTICLE AT AT-NDX.  CURRENCY AND TAX CODE HAVE
078300*ALREADY BEEN DEFAULTED BY 2110 IF THEY ARRIVED BLANK, SO THIS
078400*PARAGRAPH JUST MOVES WHAT IT IS GIVEN - NO DEFAULTING LOGIC
078500*LIVES DOWN HERE.
078600 2115-STORE-ARTICLE.
078700*RUNNING COUNTER BUMP.
078800     ADD 1 TO WS-ART-COUNT.
078900*POSITIONS THE INDEX FOR THE SEARCH OR SUBSCRIPT BELOW.
079000     SET AT-NDX TO WS-ART-COUNT.
079100     MOVE ART-ID-IN          TO AT-ART-ID (AT-NDX).
079200     MOVE ART-DESCRIPTION-IN TO AT-DESCRIPTION (AT-NDX).
079300     MOVE ART-UNIT-PRICE-IN  TO AT-UNIT-PRICE (AT-NDX).
079400     MOVE ART-CURRENCY-IN    TO AT-CURRENCY (AT-NDX).
079500     MOVE ART-TAX-CODE-IN    TO AT-TAX-CODE (AT-NDX).
079600
079700******************************************************************
079800*   2200 SERIES - MASTER LOAD, ORDER HEADERS.                   *
079900******************************************************************
080000 2200-LOAD-ORDERS.
080100*PLAIN PERFORM - FALLS THROUGH ON ITS OWN, NO THRU RANGE NEEDED.
080200     PERFORM 9030-READ-ORDFILE.
080300     PERFORM 2210-ONE-ORDER UNTIL NO-MORE-ORD.
080400 2200-EXIT.
080500     EXIT.
080600
080700*AL96071 - ORDERS REFERENCING AN UNKNOWN CUSTOMER ARE NOW
080800*REJECTED HERE RATHER THAN LEFT FOR THE ITEM LOAD TO CATCH.
080900 2210-ONE-ORDER.                                                  AL96071 
081000     MOVE 'NO ' TO WS-ORD-ERR-SW.
081100*THRU-RANGE PERFORM, SAME STYLE AS THE OTHER VALIDATION CALLS.
081200     PERFORM 2202-VALIDATE-ORDER-ID THRU 2202-EXIT.
081300*    EACH VALIDATION STEP IS GUARDED BY THE PRIOR STEP'S RESULT
081400*    SO A DUPLICATE ID DOES NOT ALSO GET CHARGED A CUSTOMER-NOT-
081500*    FOUND OR BAD-DATE ERROR ON TOP OF ITS OWN REJECT.
081600     IF NOT ORD-IN-ERROR
081700         PERFORM 2205-VALIDATE-ORDER-CUST THRU 2205-EXIT
081800     END-IF.
081900     IF NOT ORD-IN-ERROR
082000         PERFORM 2206-VALIDATE-ORDER-DATE THRU 2206-EXIT
082100     END-IF.
082200     IF NOT ORD-IN-ERROR
082300*PLAIN PERFORM - FALLS THROUGH ON ITS OWN, NO THRU RANGE NEEDED.
082400         PERFORM 2215-STORE-ORDER
082500     ELSE
082600*RUNNING COUNTER BUMP.
082700         ADD 1 TO WS-ORD-ERR-CTR
082800     END-IF.
082900     PERFORM 9030-READ-ORDFILE.
083000
083100*ORDER ID MUST BE PRESENT AND, LIKE THE CUSTOMER ID, IS SET
083200*ONCE - A REPEAT ORDER ID ON ORDFILE IS REJECTED, NOT RELOADED.
083300 2202-VALIDATE-ORDER-ID.
083400*BLANK-FIELD EDIT.
083500     IF ORD-ID-IN = SPACES
083600         MOVE 'YES' TO WS-ORD-ERR-SW
083700         GO TO 2202-EXIT
083800     END-IF.
083900*PLAIN PERFORM - FALLS THROUGH ON ITS OWN, NO THRU RANGE NEEDED.
084000     PERFORM 2203-ORD-DUP-CHECK.
084100 2202-EXIT.
084200     EXIT.
084300
084400*ORDER-TABLE CARRIES NO ASCENDING KEY (ORDFILE ARRIVES IN
084500*WHATEVER SEQUENCE THE ORDER-ENTRY SYSTEM WROTE IT), SO THIS
084600*IS A PLAIN SERIAL SEARCH, NOT A SEARCH ALL.
084700 2203-ORD-DUP-CHECK.
084800     IF WS-ORD-COUNT > ZERO
084900*POSITIONS THE INDEX FOR THE SEARCH OR SUBSCRIPT BELOW.
085000         SET OT-NDX TO 1
085100         SEARCH OT-ENTRY VARYING OT-NDX
085200             AT END NEXT SENTENCE
085300             WHEN OT-ORDER-ID (OT-NDX) = ORD-ID-IN
085400                 MOVE 'YES' TO WS-ORD-ERR-SW
085500         END-SEARCH
085600     END-IF.
085700
085800*AL96071 - THE CUSTOMER NAMED ON THE ORDER MUST ALREADY BE ON
085900*CUST-TABLE (LOADED IN THE 2000 SERIES, WHICH RUNS FIRST).  AN
086000*ORDER FOR AN UNKNOWN CUSTOMER IS REJECTED HERE INSTEAD OF
086100*LIMPING THROUGH CALCULATION AND PRINTING WITH A BLANK NAME.
086200 2205-VALIDATE-ORDER-CUST.
086300     MOVE 'NO ' TO WS-FOUND-SW.
086400     IF WS-CUST-COUNT > ZERO
086500*POSITIONS THE INDEX FOR THE SEARCH OR SUBSCRIPT BELOW.
086600         SET CT-NDX TO 1
086700         SEARCH ALL CT-ENTRY
086800             AT END NEXT SENTENCE
086900             WHEN CT-CUST-ID (CT-NDX) = ORD-CUST-ID-IN
087000                 MOVE 'YES' TO WS-FOUND-SW
087100         END-SEARCH
087200     END-IF.
087300     IF NOT WS-ITEM-FOUND
087400         MOVE 'YES' TO WS-ORD-ERR-SW
087500     END-IF.
087600 2205-EXIT.
087700     EXIT.
087800
087900*SK99002 - Y2K - CUTOFF IS NOW HELD AS A 4-DIGIT-YEAR CONSTANT.
088000 2206-VALIDATE-ORDER-DATE.                                        SK99002 
088100*    LOW END OF THE WINDOW - ANYTHING OLDER THAN THE CUTOFF IS
088200*    A STALE ORDER AND GETS REJECTED RATHER THAN BILLED LATE.
088300     IF ORD-CREATE-DATE-IN < WS-ORDER-CUTOFF-LOW
088400         MOVE 'YES' TO WS-ORD-ERR-SW
088500         GO TO 2206-EXIT
088600     END-IF.
088700*    HIGH END - TODAY PLUS ONE COVERS AN ORDER KEYED LATE IN
088800*    THE DAY AND DATE-STAMPED AFTER MIDNIGHT BY THE FRONT END.
088900     IF ORD-CREATE-DATE-IN > WS-TODAY-PLUS-1
089000         MOVE 'YES' TO WS-ORD-ERR-SW
089100     END-IF.
089200 2206-EXIT.
089300     EXIT.
089400
089500*FILES THE ORDER HEADER AT OT-NDX AND PRIMES ITS RUNNING
089600*FIELDS - VALUE, VAT AND ITEM-LOAD-COUNT ALL START AT ZERO AND
089700*ARE BUILT UP BY THE 2300 (ITEM LOAD) AND 2400 (CALCULATE)
089800*SERIES BELOW.  OT-CUST-NDX IS CACHED HERE SO EVERY LATER
089900*REFERENCE TO THIS ORDER'S CUSTOMER IS A SET, NOT A SEARCH.
090000 2215-STORE-ORDER.
090100*RUNNING COUNTER BUMP.
090200     ADD 1 TO WS-ORD-COUNT.
090300*POSITIONS THE INDEX FOR THE SEARCH OR SUBSCRIPT BELOW.
090400     SET OT-NDX TO WS-ORD-COUNT.
090500     MOVE ORD-ID-IN          TO OT-ORDER-ID (OT-NDX).
090600     MOVE ORD-CUST-ID-IN     TO OT-CUST-ID (OT-NDX).
090700     MOVE ORD-CREATE-DATE-IN TO OT-CREATE-DATE (OT-NDX).
090800     MOVE ORD-ITEM-COUNT-IN  TO OT-ITEM-COUNT (OT-NDX).
090900     SET OT-CUST-NDX (OT-NDX) TO CT-NDX.
091000     MOVE 'YES' TO OT-VALID-SW (OT-NDX).
091100*PRIMES THE FIELD BEFORE THIS PARAGRAPH BUILDS IT UP.
091200     MOVE ZERO  TO OT-ORDER-VALUE (OT-NDX).
091300     MOVE ZERO  TO OT-ORDER-VAT   (OT-NDX).
091400     MOVE ZERO  TO OT-LOAD-NDX    (OT-NDX).
091500
091600******************************************************************
091700*   2300 SERIES - MASTER LOAD, ORDER ITEMS.                     *
091800******************************************************************
091900 2300-LOAD-ORDER-ITEMS.
092000*PLAIN PERFORM - FALLS THROUGH ON ITS OWN, NO THRU RANGE NEEDED.
092100     PERFORM 9040-READ-ORDITEM.
092200     PERFORM 2310-ONE-ITEM UNTIL NO-MORE-ITM.
092300 2300-EXIT.
092400     EXIT.
092500
092600*ONE PASS OF THE ORDITEM LOOP.  UNLIKE THE MASTER LOADS ABOVE,
092700*A BAD ITEM DOES NOT JUST DROP THE ITEM - IT MARKS THE WHOLE
092800*OWNING ORDER REJECTED (SEE 2305) SO A PARTIAL BILL NEVER GOES
092900*OUT THE DOOR.
093000 2310-ONE-ITEM.
093100     MOVE 'NO ' TO WS-ITM-ERR-SW.
093200*THRU-RANGE PERFORM, SAME STYLE AS THE OTHER VALIDATION CALLS.
093300     PERFORM 2301-FIND-OWNING-ORDER THRU 2301-EXIT.
093400     IF NOT ITM-IN-ERROR
093500         PERFORM 2305-VALIDATE-ORDER-ITEM THRU 2305-EXIT
093600     END-IF.
093700     IF NOT ITM-IN-ERROR
093800*PLAIN PERFORM - FALLS THROUGH ON ITS OWN, NO THRU RANGE NEEDED.
093900         PERFORM 2315-STORE-ITEM
094000     ELSE
094100*RUNNING COUNTER BUMP.
094200         ADD 1 TO WS-ITM-ERR-CTR
094300     END-IF.
094400     PERFORM 9040-READ-ORDITEM.
094500
094600*ORDER HEADERS ARE NOT NECESSARILY IN ITM-ORDER-ID SEQUENCE, SO
094700*THIS IS A PLAIN SERIAL SEARCH, NOT A SEARCH ALL.
094800 2301-FIND-OWNING-ORDER.
094900     MOVE 'NO ' TO WS-FOUND-SW.
095000     IF WS-ORD-COUNT > ZERO
095100*POSITIONS THE INDEX FOR THE SEARCH OR SUBSCRIPT BELOW.
095200         SET OT-NDX TO 1
095300         SEARCH OT-ENTRY VARYING OT-NDX
095400             AT END NEXT SENTENCE
095500             WHEN OT-ORDER-ID (OT-NDX) = ITM-ORDER-ID-IN
095600                 MOVE 'YES' TO WS-FOUND-SW
095700         END-SEARCH
095800     END-IF.
095900     IF NOT WS-ITEM-FOUND
096000         MOVE 'YES' TO WS-ITM-ERR-SW
096100         GO TO 2301-EXIT
096200     END-IF.
096300     IF OT-ORDER-REJECTED (OT-NDX)
096400         MOVE 'YES' TO WS-ITM-ERR-SW
096500     END-IF.
096600 2301-EXIT.
096700     EXIT.
096800
096900*DW95044 - ITEMS ARE NOW VALIDATED AGAINST THE ARTICLE MASTER;
097000*AN ORDER WITH ONE BAD ITEM IS MARKED REJECTED FOR THE WHOLE RUN.
097100 2305-VALIDATE-ORDER-ITEM.                                        DW95044 
097200*    A ZERO-UNITS ITEM LINE HAS NOTHING TO BILL AND IS REJECTED
097300*    WITHOUT EVEN LOOKING UP THE ARTICLE.
097400     IF ITM-UNITS-IN = ZERO
097500         MOVE 'YES' TO WS-ITM-ERR-SW
097600         GO TO 2305-EXIT
097700     END-IF.
097800*    THE ARTICLE ID MUST RESOLVE AGAINST ART-TABLE - AN UNKNOWN
097900*    ARTICLE ALSO FLAGS THE OWNING ORDER NOT-VALID SO 2410 WILL
098000*    SKIP IT EVEN IF THE ORDER HEADER ITSELF WAS CLEAN.
098100     MOVE 'NO ' TO WS-FOUND-SW.
098200     IF WS-ART-COUNT > ZERO
098300*POSITIONS THE INDEX FOR THE SEARCH OR SUBSCRIPT BELOW.
098400         SET AT-NDX TO 1
098500         SEARCH ALL AT-ENTRY
098600             AT END NEXT SENTENCE
098700             WHEN AT-ART-ID (AT-NDX) = ITM-ARTICLE-ID-IN
098800                 MOVE 'YES' TO WS-FOUND-SW
098900         END-SEARCH
099000     END-IF.
099100     IF NOT WS-ITEM-FOUND
099200         MOVE 'YES' TO WS-ITM-ERR-SW
099300         MOVE 'NO ' TO OT-VALID-SW (OT-NDX)
099400     END-IF.
099500 2305-EXIT.
099600     EXIT.
099700
099800*APPENDS THE ITEM TO THE OWNING ORDER'S ITEM SUB-TABLE AND
099900*CACHES THE ARTICLE'S TABLE SUBSCRIPT (OT-ITM-ART-NDX) SO THE
100000*2400 CALCULATE SERIES AND THE 3500 DETAIL REPORT NEVER HAVE
100100*TO RE-SEARCH ART-TABLE BY ARTICLE ID AGAIN.
100200 2315-STORE-ITEM.
100300*RUNNING COUNTER BUMP.
100400     ADD 1 TO OT-LOAD-NDX (OT-NDX).
100500*POSITIONS THE INDEX FOR THE SEARCH OR SUBSCRIPT BELOW.
100600     SET OT-ITM-NDX TO OT-LOAD-NDX (OT-NDX).
100700     MOVE ITM-ARTICLE-ID-IN TO OT-ITM-ART-ID (OT-NDX, OT-ITM-NDX).
100800     SET  OT-ITM-ART-NDX (OT-NDX, OT-ITM-NDX) TO AT-NDX.
100900     MOVE ITM-UNITS-IN TO OT-ITM-UNITS (OT-NDX, OT-ITM-NDX).
101000
101100******************************************************************
101200*   2400 SERIES - ORDER CALCULATION (VALUE AND INCLUDED VAT).   *
101300******************************************************************
101400*CALCULATION RUNS AS ITS OWN PASS AFTER ALL FOUR MASTERS/
101500*TRANSACTIONS ARE LOADED - AN ITEM CANNOT BE PRICED UNTIL ITS
101600*OWNING ORDER AND ITS ARTICLE ARE BOTH ALREADY ON THEIR TABLES.
101700 2400-CALCULATE-ORDERS.
101800*PLAIN PERFORM - FALLS THROUGH ON ITS OWN, NO THRU RANGE NEEDED.
101900     PERFORM 2410-CALC-ONE-ORDER
102000         VARYING OT-NDX FROM 1 BY 1
102100         UNTIL OT-NDX > WS-ORD-COUNT.
102200 2400-EXIT.
102300     EXIT.
102400
102500*REJECTED ORDERS SKIP CALCULATION ENTIRELY - THEIR OT-ORDER-VALUE
102600*AND OT-ORDER-VAT STAY AT THE ZERO SET BY 2215-STORE-ORDER, WHICH
102700*IS WHAT KEEPS A REJECT OUT OF THE GRAND TOTAL BELOW.
102800 2410-CALC-ONE-ORDER.
102900     IF OT-ORDER-REJECTED (OT-NDX)
103000         GO TO 2410-EXIT
103100     END-IF.
103200*PRIMES THE FIELD BEFORE THIS PARAGRAPH BUILDS IT UP.
103300     MOVE ZERO TO OT-ORDER-VALUE (OT-NDX).
103400     MOVE ZERO TO OT-ORDER-VAT   (OT-NDX).
103500*PLAIN PERFORM - FALLS THROUGH ON ITS OWN, NO THRU RANGE NEEDED.
103600     PERFORM 2420-CALC-ONE-ITEM
103700         VARYING OT-ITM-NDX FROM 1 BY 1
103800         UNTIL OT-ITM-NDX > OT-LOAD-NDX (OT-NDX).
103900     ADD OT-ORDER-VALUE (OT-NDX) TO WS-GT-VALUE.
104000     ADD OT-ORDER-VAT   (OT-NDX) TO WS-GT-VAT.
104100 2410-EXIT.
104200     EXIT.
104300
104400*AL95009 - VAT IS COMPUTED PER ITEM LINE, NOT ON THE ORDER TOTAL,
104500*AND SUMMED - THIS IS WHY THE PER-ITEM PERFORM COMES BEFORE THE
104600*PER-ORDER SUBTOTAL ABOVE, NOT AFTER.
104700 2420-CALC-ONE-ITEM.                                              AL95009 
104800*POSITIONS THE INDEX FOR THE SEARCH OR SUBSCRIPT BELOW.
104900     SET AT-NDX TO OT-ITM-ART-NDX (OT-NDX, OT-ITM-NDX).
105000*ARITHMETIC PER THE BUSINESS RULE DESCRIBED ABOVE.
105100     COMPUTE OT-ITM-GROSS (OT-NDX, OT-ITM-NDX) =
105200         OT-ITM-UNITS (OT-NDX, OT-ITM-NDX)
105300         * AT-UNIT-PRICE (AT-NDX).
105400     MOVE OT-ITM-GROSS (OT-NDX, OT-ITM-NDX) TO WS-LINE-GROSS.
105500*THRU-RANGE PERFORM, SAME STYLE AS THE OTHER VALIDATION CALLS.
105600     PERFORM 8000-VAT-OF-GROSS THRU 8000-EXIT.
105700     MOVE WS-LINE-VAT TO OT-ITM-VAT (OT-NDX, OT-ITM-NDX).
105800     ADD OT-ITM-GROSS (OT-NDX, OT-ITM-NDX)
105900         TO OT-ORDER-VALUE (OT-NDX).
106000     ADD OT-ITM-VAT (OT-NDX, OT-ITM-NDX)
106100         TO OT-ORDER-VAT (OT-NDX).
106200
106300******************************************************************
106400*   3100 SERIES - CUSTOMER LIST REPORT.                         *
106500******************************************************************
106600 3100-CUSTOMER-LIST.
106700*PLAIN PERFORM - FALLS THROUGH ON ITS OWN, NO THRU RANGE NEEDED.
106800     PERFORM 9910-CUST-HEADING.
106900     PERFORM 3110-ONE-CUST-LINE
107000         VARYING CT-NDX FROM 1 BY 1
107100         UNTIL CT-NDX > WS-CUST-COUNT.
107200 3100-EXIT.
107300     EXIT.
107400
107500*AL94021 - CONTACT-2 NO LONGER TRUNCATED WHEN BOTH CONTACTS
107600*ARE PRESENT; THE JOINED STRING FILLS THE FULL 44-BYTE ZONE.
107700 3110-ONE-CUST-LINE.                                              AL94021 
107800     MOVE CT-CUST-ID (CT-NDX) TO CD-ID.
107900*PLAIN PERFORM - FALLS THROUGH ON ITS OWN, NO THRU RANGE NEEDED.
108000     PERFORM 8100-FORMAT-CUST-NAME.
108100     MOVE WS-FORMATTED-NAME TO CD-NAME.
108200*    A CUSTOMER WITH ONLY ONE CONTACT PRINTS IT ALONE; TWO
108300*    CONTACTS ARE JOINED WITH A COMMA-SPACE (AL94021).
108400     IF CT-CONTACT-2 (CT-NDX) = SPACES
108500         MOVE CT-CONTACT-1 (CT-NDX) TO CD-CONTACTS
108600     ELSE
108700         STRING CT-CONTACT-1 (CT-NDX) DELIMITED BY SPACE
108800                     ', ' DELIMITED BY SIZE
108900                     CT-CONTACT-2 (CT-NDX) DELIMITED BY SPACE
109000                 INTO CD-CONTACTS
109100     END-IF.
109200*STANDARD WRITE-FROM, WITH THE USUAL AT-EOP HEADING CALL.
109300     WRITE PRTLINE FROM WS-CUST-DETAIL
109400         AT EOP PERFORM 9910-CUST-HEADING.
109500
109600******************************************************************
109700*   3200 SERIES - ARTICLE LIST REPORT.                          *
109800******************************************************************
109900 3200-ARTICLE-LIST.
110000*PLAIN PERFORM - FALLS THROUGH ON ITS OWN, NO THRU RANGE NEEDED.
110100     PERFORM 9920-ART-HEADING.
110200     PERFORM 3210-ONE-ART-LINE
110300         VARYING AT-NDX FROM 1 BY 1
110400         UNTIL AT-NDX > WS-ART-COUNT.
110500 3200-EXIT.
110600     EXIT.
110700
110800*VAT LABEL IS ONE OF TAXFREE / 7% MWST / 19% MWST, PER THE
110900*ARTICLE'S OWN TAX CODE - SAME THREE-WAY SPLIT 8000-VAT-OF-GROSS
111000*USES TO PICK THE RATE, RESTATED HERE AS A PRINTABLE LABEL.
111100 3210-ONE-ART-LINE.
111200     MOVE AT-ART-ID (AT-NDX)      TO AD-ID.
111300     MOVE AT-DESCRIPTION (AT-NDX) TO AD-DESCRIPTION.
111400     MOVE AT-UNIT-PRICE (AT-NDX)  TO AD-PRICE.
111500*    AT-TAX-FREE AND AT-TAX-REDUCED ARE 88-LEVELS OFF
111600*    AT-TAX-CODE - SEE THE ART-TABLE COPYBOOK ENTRY.
111700     IF AT-TAX-FREE (AT-NDX)
111800         MOVE 'TAXFREE' TO AD-VAT-LABEL
111900     ELSE
112000         IF AT-TAX-REDUCED (AT-NDX)
112100                 MOVE '7% MWST' TO AD-VAT-LABEL
112200         ELSE
112300                 MOVE '19% MWST' TO AD-VAT-LABEL
112400         END-IF
112500     END-IF.
112600*STANDARD WRITE-FROM, WITH THE USUAL AT-EOP HEADING CALL.
112700     WRITE PRTLINE FROM WS-ART-DETAIL
112800         AT EOP PERFORM 9920-ART-HEADING.
112900
113000******************************************************************
113100*   3300 SERIES - ORDER SUMMARY REPORT.                         *
113200******************************************************************
113300*SK96019 - ADDED PER BILLING DEPT REQUEST; SKIPS ORDERS REJECTED
113400*AT LOAD TIME (NO CUSTOMER OR ARTICLE MATCH).
113500 3300-ORDER-SUMMARY.                                              SK96019 
113600*PLAIN PERFORM - FALLS THROUGH ON ITS OWN, NO THRU RANGE NEEDED.
113700     PERFORM 9930-ORD-HEADING.
113800     PERFORM 3310-ONE-ORD-LINE
113900         VARYING OT-NDX FROM 1 BY 1
114000         UNTIL OT-NDX > WS-ORD-COUNT.
114100 3300-EXIT.
114200     EXIT.
114300
114400*REJECTS FALL THROUGH TO 3310-EXIT WITHOUT PRINTING A LINE -
114500*SK96019 WANTED THE SUMMARY TO SHOW ONLY WHAT WILL ACTUALLY BILL.
114600 3310-ONE-ORD-LINE.
114700     IF OT-ORDER-REJECTED (OT-NDX)
114800         GO TO 3310-EXIT
114900     END-IF.
115000     MOVE OT-ORDER-ID (OT-NDX) TO OD-ORDER-ID.
115100*POSITIONS THE INDEX FOR THE SEARCH OR SUBSCRIPT BELOW.
115200     SET CT-NDX TO OT-CUST-NDX (OT-NDX).
115300*PLAIN PERFORM - FALLS THROUGH ON ITS OWN, NO THRU RANGE NEEDED.
115400     PERFORM 8100-FORMAT-CUST-NAME.
115500     MOVE WS-FORMATTED-NAME     TO OD-CUST-NAME.
115600     MOVE OT-ITEM-COUNT (OT-NDX) TO OD-ITEM-COUNT.
115700     MOVE OT-CREATE-DATE (OT-NDX) TO OD-CREATE-DATE.
115800*STANDARD WRITE-FROM, WITH THE USUAL AT-EOP HEADING CALL.
115900     WRITE PRTLINE FROM WS-ORD-DETAIL
116000         AT EOP PERFORM 9930-ORD-HEADING.
116100 3310-EXIT.
116200     EXIT.
116300
116400******************************************************************
116500*   3400 SERIES - SORT ORDER-TABLE SUBSCRIPTS DESCENDING BY     *
116600*   ORDER VALUE, FOR THE DETAIL BILLING TABLE.  SELECTION SORT  *
116700*   OVER OT-SORT-NDX-TAB - THE ORDER-TABLE ITSELF NEVER MOVES.  *
116800******************************************************************
116900*SK97027 - DETAIL TABLE NOW SEQUENCED BY ORDER VALUE DESCENDING.
117000 3400-SORT-ORDERS-DESC.                                           SK97027 
117100*PLAIN PERFORM - FALLS THROUGH ON ITS OWN, NO THRU RANGE NEEDED.
117200     PERFORM 3405-INIT-SORT-TABLE
117300         VARYING WS-SORT-I FROM 1 BY 1
117400         UNTIL WS-SORT-I > WS-ORD-COUNT.
117500     IF WS-ORD-COUNT > 1
117600         PERFORM 3410-SORT-PASS
117700                 VARYING WS-SORT-I FROM 1 BY 1
117800                 UNTIL WS-SORT-I > WS-ORD-COUNT
117900     END-IF.
118000 3400-EXIT.
118100     EXIT.
118200
118300*PRIMES OT-SORT-NDX-TAB TO THE IDENTITY PERMUTATION (SLOT 1
118400*POINTS AT ORDER-TABLE ENTRY 1, AND SO ON) BEFORE 3410 STARTS
118500*SWAPPING SLOTS AROUND.
118600 3405-INIT-SORT-TABLE.
118700     MOVE WS-SORT-I TO OT-SORT-NDX (WS-SORT-I).
118800
118900*ONE OUTER PASS OF THE SELECTION SORT - FINDS THE LARGEST
119000*REMAINING ORDER VALUE FROM WS-SORT-I TO THE END OF THE TABLE
119100*AND SWAPS IT INTO POSITION WS-SORT-I.
119200 3410-SORT-PASS.
119300     MOVE WS-SORT-I TO WS-SORT-BEST.
119400*PLAIN PERFORM - FALLS THROUGH ON ITS OWN, NO THRU RANGE NEEDED.
119500     PERFORM 3415-FIND-BEST
119600         VARYING WS-SORT-J FROM WS-SORT-I BY 1
119700         UNTIL WS-SORT-J > WS-ORD-COUNT.
119800     IF WS-SORT-BEST NOT = WS-SORT-I
119900         PERFORM 3420-SWAP-ENTRIES
120000     END-IF.
120100
120200*INNER LOOP OF THE SELECTION SORT - COMPARES THE CANDIDATE AT
120300*WS-SORT-J AGAINST THE BEST SEEN SO FAR AND MOVES WS-SORT-BEST
120400*UP WHEN THE CANDIDATE'S ORDER VALUE WINS.
120500 3415-FIND-BEST.
120600*POSITIONS THE INDEX FOR THE SEARCH OR SUBSCRIPT BELOW.
120700     SET OT-NDX TO OT-SORT-NDX (WS-SORT-BEST).
120800     MOVE OT-ORDER-VALUE (OT-NDX) TO WS-COMPARE-BEST.
120900     SET OT-NDX TO OT-SORT-NDX (WS-SORT-J).
121000     IF OT-ORDER-VALUE (OT-NDX) > WS-COMPARE-BEST
121100         MOVE WS-SORT-J TO WS-SORT-BEST
121200     END-IF.
121300
121400*EXCHANGES THE SUBSCRIPTS AT WS-SORT-I AND WS-SORT-BEST IN
121500*OT-SORT-NDX-TAB.  ONLY THE SUBSCRIPTS MOVE - ORDER-TABLE ITSELF
121600*IS NEVER TOUCHED, WHICH IS WHY OT-NDX ELSEWHERE STILL MEANS
121700*ARRIVAL ORDER AND OT-SORT-NDX (N) MEANS RANK N BY VALUE.
121800 3420-SWAP-ENTRIES.
121900     MOVE OT-SORT-NDX (WS-SORT-I)    TO WS-SORT-TEMP.
122000     MOVE OT-SORT-NDX (WS-SORT-BEST) TO OT-SORT-NDX (WS-SORT-I).
122100     MOVE WS-SORT-TEMP TO OT-SORT-NDX (WS-SORT-BEST).
122200
122300******************************************************************
122400*   3500 SERIES - ORDER DETAIL / BILLING TABLE.                 *
122500******************************************************************
122600*DW94066 - REDUCED-TAX ITEM LINES NOW CARRY A '*' MARKER NEXT
122700*TO THE LINE VAT AMOUNT.
122800 3500-ORDER-DETAIL.                                               DW94066 
122900*PLAIN PERFORM - FALLS THROUGH ON ITS OWN, NO THRU RANGE NEEDED.
123000     PERFORM 9940-DTL-HEADING.
123100     PERFORM 3510-ONE-ORDER-BLOCK
123200         VARYING WS-SORT-I FROM 1 BY 1
123300         UNTIL WS-SORT-I > WS-ORD-COUNT.
123400 3500-EXIT.
123500     EXIT.
123600
123700*ONE ORDER'S BLOCK IN THE DETAIL BILLING TABLE - A NAME LINE,
123800*ONE LINE PER ITEM (3520 BELOW), THEN A SEPARATOR.  WS-SORT-I
123900*DRIVES THE OUTER PERFORM SO BLOCKS PRINT LARGEST-ORDER-FIRST.
124000 3510-ONE-ORDER-BLOCK.
124100*POSITIONS THE INDEX FOR THE SEARCH OR SUBSCRIPT BELOW.
124200     SET OT-NDX TO OT-SORT-NDX (WS-SORT-I).
124300     IF OT-ORDER-REJECTED (OT-NDX)
124400         GO TO 3510-EXIT
124500     END-IF.
124600     SET CT-NDX TO OT-CUST-NDX (OT-NDX).
124700     MOVE SPACES TO WS-DTL-NAME-LINE.
124800     MOVE OT-ORDER-ID (OT-NDX) TO DN-ORDER-ID.
124900     STRING CT-FIRST-NAME (CT-NDX) DELIMITED BY SPACE
125000         'S BESTELLUNG:' DELIMITED BY SIZE
125100         INTO DN-NAME-TEXT.
125200*STANDARD WRITE-FROM, WITH THE USUAL AT-EOP HEADING CALL.
125300     WRITE PRTLINE FROM WS-DTL-NAME-LINE
125400         AT EOP PERFORM 9940-DTL-HEADING.
125500*PLAIN PERFORM - FALLS THROUGH ON ITS OWN, NO THRU RANGE NEEDED.
125600     PERFORM 3520-ONE-ITEM-LINE
125700         VARYING OT-ITM-NDX FROM 1 BY 1
125800         UNTIL OT-ITM-NDX > OT-LOAD-NDX (OT-NDX).
125900     WRITE PRTLINE FROM WS-DTL-SEP-LINE
126000         AT EOP PERFORM 9940-DTL-HEADING.
126100 3510-EXIT.
126200     EXIT.
126300
126400*AL99081 - ORDER-COMPOUND VAT/GESAMT COLUMNS ARE BLANKED ON
126500*EVERY ITEM ROW EXCEPT THE LAST ONE FOR THE ORDER.
126600 3520-ONE-ITEM-LINE.                                              AL99081 
126700*POSITIONS THE INDEX FOR THE SEARCH OR SUBSCRIPT BELOW.
126800     SET AT-NDX TO OT-ITM-ART-NDX (OT-NDX, OT-ITM-NDX).
126900     MOVE SPACES TO WS-DTL-ITEM-LINE.
127000     MOVE OT-ITM-UNITS (OT-NDX, OT-ITM-NDX) TO DI-UNITS.
127100     MOVE AT-DESCRIPTION (AT-NDX)            TO DI-DESCRIPTION.
127200*ARITHMETIC PER THE BUSINESS RULE DESCRIBED ABOVE.
127300     COMPUTE DI-LINE-VAT =
127400         OT-ITM-VAT (OT-NDX, OT-ITM-NDX) / 100.
127500     COMPUTE DI-LINE-GROSS =
127600         OT-ITM-GROSS (OT-NDX, OT-ITM-NDX) / 100.
127700*    GROSS AND VAT ARE CARRIED IN WORKING STORAGE AS WHOLE
127800*    CENTS (COMP), SO DIVIDING BY 100 HERE IS WHAT PUTS THE
127900*    DECIMAL POINT BACK FOR THE PRINTED EDIT PICTURE.
128000     IF AT-TAX-REDUCED (AT-NDX)
128100         MOVE '*' TO DI-REDUCED-MARK
128200     ELSE
128300         MOVE SPACE TO DI-REDUCED-MARK
128400     END-IF.
128500     IF OT-ITM-NDX = OT-LOAD-NDX (OT-NDX)
128600         COMPUTE DI-ORDER-VAT   = OT-ORDER-VAT   (OT-NDX) / 100
128700         COMPUTE DI-ORDER-VALUE = OT-ORDER-VALUE (OT-NDX) / 100
128800     ELSE
128900         MOVE SPACES TO DI-ORDER-VAT DI-ORDER-VALUE
129000     END-IF.
129100*STANDARD WRITE-FROM, WITH THE USUAL AT-EOP HEADING CALL.
129200     WRITE PRTLINE FROM WS-DTL-ITEM-LINE
129300         AT EOP PERFORM 9940-DTL-HEADING.
129400
129500******************************************************************
129600*   3600 - GRAND TOTAL LINE, CONTROL BREAK ACROSS THE WHOLE RUN.*
129700******************************************************************
129800 3600-GRAND-TOTAL-LINE.
129900*    WS-GT-VAT/WS-GT-VALUE WERE ACCUMULATED ORDER BY ORDER IN
130000*    2410-CALC-ONE-ORDER; REJECTED ORDERS NEVER ADDED TO THEM,
130100*    SO THE GRAND TOTAL HERE IS ALREADY CLEAN.
130200     COMPUTE GT-VAT-OUT   = WS-GT-VAT   / 100.
130300*ARITHMETIC PER THE BUSINESS RULE DESCRIBED ABOVE.
130400     COMPUTE GT-VALUE-OUT = WS-GT-VALUE / 100.
130500*STANDARD WRITE-FROM, WITH THE USUAL AT-EOP HEADING CALL.
130600     WRITE PRTLINE FROM WS-GRAND-TOTAL-LINE.
130700
130800*DW98055 - ERROR COUNTERS ADDED TO THE CLOSING TOTALS FOR THE
130900*OPERATOR'S RUN LOG.
131000 4000-CLOSING.                                                    DW98055 
131100     DISPLAY 'ORDBILL1 - CUSTOMERS LOADED  ' WS-CUST-COUNT.
131200     DISPLAY 'ORDBILL1 - CUSTOMERS REJECTED ' WS-CUST-ERR-CTR.
131300     DISPLAY 'ORDBILL1 - ARTICLES  LOADED  ' WS-ART-COUNT.
131400     DISPLAY 'ORDBILL1 - ARTICLES  REJECTED ' WS-ART-ERR-CTR.
131500     DISPLAY 'ORDBILL1 - ORDERS    LOADED  ' WS-ORD-COUNT.
131600     DISPLAY 'ORDBILL1 - ORDERS    REJECTED ' WS-ORD-ERR-CTR.
131700     DISPLAY 'ORDBILL1 - ITEMS     REJECTED ' WS-ITM-ERR-CTR.
131800     CLOSE CUSTFILE ARTFILE ORDFILE ORDITEM PRTOUT.
131900
132000******************************************************************
132100*   8000 SERIES - SHARED CALCULATION SUBROUTINES.               *
132200******************************************************************
132300*TAX RATE LOOKED UP BY ART-TAX-CODE OF THE ARTICLE AT AT-NDX.
132400*NET = GROSS / (1 + RATE/100), ROUNDED HALF-UP TO THE NEAREST
132500*CENT; VAT = GROSS - NET.  UNKNOWN TAX CODE PRICES AT 0.0%.
132600 8000-VAT-OF-GROSS.
132700*    TR-ENTRY IS THE SMALL TAX-RATE TABLE LOADED FROM WORKING
132800*    STORAGE VALUE CLAUSES AT COMPILE TIME - THERE IS NO
132900*    TAX-RATE MASTER FILE, SINCE THE TWO GERMAN VAT RATES
133000*    CHANGE RARELY ENOUGH THAT A RECOMPILE IS ACCEPTABLE.
133100     MOVE ZERO TO WS-VAT-RATE.
133200*POSITIONS THE INDEX FOR THE SEARCH OR SUBSCRIPT BELOW.
133300     SET TR-NDX TO 1.
133400     SEARCH TR-ENTRY VARYING TR-NDX
133500         AT END NEXT SENTENCE
133600         WHEN TR-TAX-CODE (TR-NDX) = AT-TAX-CODE (AT-NDX)
133700             MOVE TR-RATE (TR-NDX) TO WS-VAT-RATE.
133800*    A TAX-FREE ARTICLE (RATE ZERO) SKIPS THE COMPUTE ENTIRELY -
133900*    THE DIVIDE BELOW WOULD OTHERWISE JUST BE GROSS OVER 1.
134000     IF WS-VAT-RATE = ZERO
134100*PRIMES THE FIELD BEFORE THIS PARAGRAPH BUILDS IT UP.
134200         MOVE ZERO TO WS-LINE-VAT
134300         GO TO 8000-EXIT
134400     END-IF.
134500*ARITHMETIC PER THE BUSINESS RULE DESCRIBED ABOVE.
134600     COMPUTE WS-NET-OF-VAT ROUNDED =
134700         WS-LINE-GROSS / (1 + (WS-VAT-RATE / 100)).
134800     COMPUTE WS-LINE-VAT = WS-LINE-GROSS - WS-NET-OF-VAT.
134900 8000-EXIT.
135000     EXIT.
135100
135200*REPORTS SHOW 'FIRST LAST' - CBLANL05 RENDERED NAMES THE SAME
135300*WAY FOR ITS TENANT ROLLS, SO THE HOUSE STYLE CARRIES OVER.
135400 8100-FORMAT-CUST-NAME.
135500     MOVE SPACES TO WS-FORMATTED-NAME.
135600*BLANK-FIELD EDIT.
135700     IF CT-FIRST-NAME (CT-NDX) = SPACES
135800         MOVE CT-LAST-NAME (CT-NDX) TO WS-FORMATTED-NAME
135900     ELSE
136000         STRING CT-FIRST-NAME (CT-NDX) DELIMITED BY SPACE
136100                     ' ' DELIMITED BY SIZE
136200                     CT-LAST-NAME (CT-NDX) DELIMITED BY SPACE
136300                 INTO WS-FORMATTED-NAME
136400     END-IF.
136500
136600******************************************************************
136700*   9000 SERIES - MASTER FILE READ UTILITIES.                   *
136800******************************************************************
136900 9010-READ-CUSTFILE.
137000     READ CUSTFILE
137100         AT END MOVE 'NO ' TO WS-MORE-CUST
137200     END-READ.
137300
137400*SAME SHAPE AS 9010 ABOVE, ONE READ PER MASTER FILE.
137500 9020-READ-ARTFILE.
137600     READ ARTFILE
137700         AT END MOVE 'NO ' TO WS-MORE-ART
137800     END-READ.
137900
138000*SAME SHAPE AGAIN, FOR THE ORDER HEADER FILE.
138100 9030-READ-ORDFILE.
138200     READ ORDFILE
138300         AT END MOVE 'NO ' TO WS-MORE-ORD
138400     END-READ.
138500
138600*SAME SHAPE AGAIN, FOR THE ORDER-ITEM DETAIL FILE - THE ONLY
138700*ONE OF THE FOUR THAT CAN HAVE MORE THAN ONE RECORD PER PARENT.
138800 9040-READ-ORDITEM.
138900     READ ORDITEM
139000         AT END MOVE 'NO ' TO WS-MORE-ITM
139100     END-READ.
139200
139300******************************************************************
139400*   9900 SERIES - PAGE HEADING ROUTINES, ONE PER REPORT.        *
139500******************************************************************
139600*EVERY 99XX HEADING PARAGRAPH BUMPS THE SAME PAGE COUNTER,
139700*WS-PCTR, SO PAGE NUMBERS RUN CONTINUOUSLY ACROSS ALL FOUR
139800*REPORTS RATHER THAN RESTARTING AT 1 FOR EACH ONE.
139900 9910-CUST-HEADING.
140000*RUNNING COUNTER BUMP.
140100     ADD 1 TO WS-PCTR.
140200     MOVE WS-PCTR TO WS-PAGE-LINE-NBR.
140300*STANDARD WRITE-FROM, WITH THE USUAL AT-EOP HEADING CALL.
140400     WRITE PRTLINE FROM WS-TITLE-LINE     AFTER ADVANCING PAGE.
140500     WRITE PRTLINE FROM WS-PAGE-LINE      AFTER ADVANCING 1.
140600     WRITE PRTLINE FROM WS-CUST-HEAD-1    AFTER ADVANCING 2.
140700     WRITE PRTLINE FROM WS-CUST-HEAD-2    AFTER ADVANCING 1.
140800
140900*SAME SHAPE AS 9910, FOR THE ARTICLE LIST REPORT.
141000 9920-ART-HEADING.
141100*RUNNING COUNTER BUMP.
141200     ADD 1 TO WS-PCTR.
141300     MOVE WS-PCTR TO WS-PAGE-LINE-NBR.
141400*STANDARD WRITE-FROM, WITH THE USUAL AT-EOP HEADING CALL.
141500     WRITE PRTLINE FROM WS-TITLE-LINE     AFTER ADVANCING PAGE.
141600     WRITE PRTLINE FROM WS-PAGE-LINE      AFTER ADVANCING 1.
141700     WRITE PRTLINE FROM WS-ART-HEAD-1     AFTER ADVANCING 2.
141800     WRITE PRTLINE FROM WS-ART-HEAD-2     AFTER ADVANCING 1.
141900
142000*SAME SHAPE AGAIN, FOR THE ORDER SUMMARY REPORT.
142100 9930-ORD-HEADING.
142200*RUNNING COUNTER BUMP.
142300     ADD 1 TO WS-PCTR.
142400     MOVE WS-PCTR TO WS-PAGE-LINE-NBR.
142500*STANDARD WRITE-FROM, WITH THE USUAL AT-EOP HEADING CALL.
142600     WRITE PRTLINE FROM WS-TITLE-LINE     AFTER ADVANCING PAGE.
142700     WRITE PRTLINE FROM WS-PAGE-LINE      AFTER ADVANCING 1.
142800     WRITE PRTLINE FROM WS-ORD-HEAD-1     AFTER ADVANCING 2.
142900     WRITE PRTLINE FROM WS-ORD-HEAD-2     AFTER ADVANCING 1.
143000
143100*SAME SHAPE AGAIN, FOR THE ORDER DETAIL / BILLING TABLE REPORT -
143200*THE ONE MOST LIKELY TO SPAN MULTIPLE PAGES, SINCE ONE ORDER
143300*BLOCK CAN RUN SEVERAL LINES DEEP.
143400 9940-DTL-HEADING.
143500*RUNNING COUNTER BUMP.
143600     ADD 1 TO WS-PCTR.
143700     MOVE WS-PCTR TO WS-PAGE-LINE-NBR.
143800*STANDARD WRITE-FROM, WITH THE USUAL AT-EOP HEADING CALL.
143900     WRITE PRTLINE FROM WS-TITLE-LINE     AFTER ADVANCING PAGE.
144000     WRITE PRTLINE FROM WS-PAGE-LINE      AFTER ADVANCING 1.
144100     WRITE PRTLINE FROM WS-DTL-HEAD-1     AFTER ADVANCING 2.
144200     WRITE PRTLINE FROM WS-DTL-HEAD-2     AFTER ADVANCING 1.
144300

